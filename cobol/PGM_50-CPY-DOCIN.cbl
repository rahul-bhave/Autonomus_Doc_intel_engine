000100******************************************************************
000200*////////////////// (DOCIN) //////////////////////////////////////
000300*    LAYOUT  DOCUMENT INPUT                                       *
000400*    FILE KC-DOCCLS.DOCUMENT.INPUT                                *
000500*    LARGO REGISTRO = 2070 BYTES                                  *
000600*------------------------------------------------------------------*
000700* ONE RECORD PER INCOMING DOCUMENT, ALREADY REDUCED TO PLAIN      *
000800* TEXT UPSTREAM OF THIS RUN.  RECORDS ARE PROCESSED IN ARRIVAL    *
000900* ORDER (POSITION IN THE FILE), NOT RE-SEQUENCED.                 *
001000*------------------------------------------------------------------*
001100* 1999-02-09 RPQ  INITIAL LAYOUT.                           TK0311
001200* 2003-09-24 LHV  DOC-TEXT WIDENED TO 2000 BYTES PER REQUEST OF
001300*                 THE CLASSIFICATION TEAM.                  TK0867
001400******************************************************************
001500 01  DOC-INPUT-REC.
001600     03  DOC-ID               PIC X(12).
001700     03  DOC-SOURCE-FILENAME  PIC X(40).
001800     03  DOC-FILE-SIZE-BYTES  PIC 9(09).
001900     03  DOC-TEXT-LEN         PIC 9(05).
002000     03  DOC-TEXT             PIC X(2000).
002100     03  FILLER               PIC X(04).
002200*///////////////////////////////////////////////////////////////
