000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PGMSCORE.
000300 AUTHOR.            R P QUINTANA.
000400 INSTALLATION.      DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.      11/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*  PGMSCORE - CATEGORY SCORING AND FIELD EXTRACTION SUBPROGRAM   *
001200*  =============================================================*
001300*                                                                *
001400*  CALLED ONCE PER DOCUMENT BY PGMCLSFY.  SCORES THE DOCUMENT    *
001500*  AGAINST EVERY LOADED CATEGORY, PICKS THE BEST CATEGORY, AND   *
001600*  WHEN THE BEST CATEGORY CLEARS ITS OWN ACCEPTANCE THRESHOLD,   *
001700*  EXTRACTS THE LABELLED FIELDS CONFIGURED FOR THAT CATEGORY.    *
001800*  WHEN NO CATEGORY CLEARS ITS THRESHOLD THE DOCUMENT IS LEFT    *
001900*  UNCLASSIFIED AND AN ESCALATION REASON IS RETURNED TO THE      *
002000*  CALLER FOR THE AUDIT TRAIL.                                   *
002100*                                                                *
002200*----------------------------------------------------------------*
002300*                      C H A N G E   L O G                      *
002400*----------------------------------------------------------------*
002500* 1991-03-11 RPQ  0000  INITIAL VERSION - PRIMARY/SECONDARY      *
002600*                       KEYWORD SCORING ONLY, NO EXCLUSIONS.     *
002700* 1991-05-02 RPQ  0014  ADDED MINIMUM-PRIMARY DISQUALIFICATION   *
002800*                       GUARD PER USER DEPT REQUEST.             *
002900* 1992-01-20 HBT  0037  ADDED EXCLUSION-KEYWORD PENALTY.         *
003000* 1992-07-09 HBT  0058  FIXED TIE-BREAK - FIRST CATEGORY LOADED  *
003100*                       NOW WINS ON EQUAL CONFIDENCE.            *
003200* 1993-02-14 RPQ  0091  FIELD EXTRACTION FOR WINNING CATEGORY    *
003300*                       ADDED (LABEL SCAN, FIXED-LEN CAPTURE).   *
003400* 1993-11-30 HBT  0103  CAPTURE NOW STOPS AT END OF LINE.        *
003500* 1994-06-06 MCG  0140  CONFIDENCE ROUNDING CHANGED TO 4 DECIMAL *
003600*                       PLACES PER AUDIT DEPT FINDING 94-118.    *
003700* 1995-09-19 MCG  0177  RAISED PRIMARY/SECONDARY KEYWORD TABLES  *
003800*                       TO 20 ENTRIES EACH.                     *
003900* 1996-04-02 HBT  0201  EXCLUSION TABLE RAISED TO 10 ENTRIES.    *
004000* 1998-09-25 LHV  0244  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN   *
004100*                       THIS PROGRAM.  CERTIFIED COMPLIANT.     TK0244
004200* 1999-03-08 LHV  0251  MATCHED-KEYWORD LIST WIDENED TO 40.      TK0251
004300* 2001-10-11 RPQ  0298  PATTERN TABLE RAISED TO 10 ENTRIES.      TK0298
004400* 2003-09-24 LHV  0355  CAPTURE BUFFER WIDENED TO 40 BYTES.      TK0867
004500* 2006-02-28 MCG  0402  CLEANED UP DEAD CODE IN 2100-SCORE-CAT.   TK0940
004510* 2008-06-30 DWS  0433  DROPPED SPECIAL-NAMES (C01/CLASS/UPSI-0)  *
004520*                       -- NOT USED ANYWHERE ELSE IN THIS SHOP'S  *
004530*                       PROGRAMS.  BLANK TESTS NOW COMPARE TO " " *
004540*                       DIRECTLY.  DROPPED THE UPSI-0 TRACE       *
004550*                       DISPLAY IN 1000-PREPARE-TEXT.              TK1047
004600******************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005500*
005600 DATA DIVISION.
005700 FILE SECTION.
005800*
005900 WORKING-STORAGE SECTION.
006000*=================================*
006100*
006200*----------- TEXT BUFFERS -------------------------------------- *
006300 01  WS-DOC-TEXT-UC              PIC X(2000)     VALUE SPACES.
006400 01  WS-DOC-TEXT-UC-CHARS REDEFINES WS-DOC-TEXT-UC
006500                                  OCCURS 2000 TIMES
006600                                  PIC X(01).
006700 01  WS-SCRATCH-UC                PIC X(30)      VALUE SPACES.
006800*
006900*----------- SUBSCRIPTS AND WORKING COUNTERS --------------------*
007000 77  WS-CAT-IX                   PIC 9(02) COMP  VALUE ZEROS.
007100 77  WS-KW-IX                    PIC 9(02) COMP  VALUE ZEROS.
007200 77  WS-PATT-IX                  PIC 9(02) COMP  VALUE ZEROS.
007300 77  WS-KW-LEN                   PIC 9(02) COMP  VALUE ZEROS.
007400 77  WS-HIT-CNT                  PIC 9(04) COMP  VALUE ZEROS.
007500 77  WS-BEST-IX                  PIC 9(02) COMP  VALUE ZEROS.
007600 77  WS-RAW-SCORE                PIC 9(04) COMP  VALUE ZEROS.
007700 77  WS-MAX-SCORE                PIC 9(04) COMP  VALUE ZEROS.
007800 77  WS-SCAN-POS                 PIC 9(04) COMP  VALUE ZEROS.
007900 77  WS-SCAN-LIMIT                PIC 9(04) COMP  VALUE ZEROS.
008000 77  WS-VALUE-START               PIC 9(04) COMP  VALUE ZEROS.
008100 77  WS-LINE-END                  PIC 9(04) COMP  VALUE ZEROS.
008200 77  WS-LINE-LIMIT                PIC 9(04) COMP  VALUE ZEROS.
008300 77  WS-VALUE-MAXLEN              PIC 9(02) COMP  VALUE ZEROS.
008400 77  WS-CAP-START                 PIC 9(02) COMP  VALUE ZEROS.
008500 77  WS-CAP-END                   PIC 9(02) COMP  VALUE ZEROS.
008600 77  WS-FLD-IX                    PIC 9(02) COMP  VALUE ZEROS.
008700*
008800*----------- KEYWORD-MATCH FLAGS AND SCORING WORK AREA ----------*
008900 01  WS-KW-FOUND                  PIC X           VALUE "N".
009000     88  WS-KW-IS-FOUND                           VALUE "Y".
009100 01  WS-EXCL-FOUND                 PIC X          VALUE "N".
009200     88  WS-EXCL-IS-FOUND                          VALUE "Y".
009300 01  WS-LABEL-FOUND                PIC X          VALUE "N".
009400     88  WS-LABEL-IS-FOUND                         VALUE "Y".
009500*
009600 77  WS-CAT-PRIMARY-CNT            PIC 9(02) COMP  VALUE ZEROS.
009700 77  WS-CAT-SECONDARY-CNT          PIC 9(02) COMP  VALUE ZEROS.
009800 77  WS-CAT-MATCHED-CNT            PIC 9(02) COMP  VALUE ZEROS.
009850 01  WS-CAT-MATCHED-TABLE.
009860     05  WS-CAT-MATCHED-KW         OCCURS 40 TIMES
009870                                   PIC X(30)       VALUE SPACES.
009880 01  WS-CAT-MATCHED-TABLE-FLAT REDEFINES WS-CAT-MATCHED-TABLE
009890                                   PIC X(1200).
010100 01  WS-CAT-CONFIDENCE             PIC 9V9999 COMP-3 VALUE ZEROS.
010200 01  WS-BEST-CONFIDENCE            PIC S9V9999 COMP-3 VALUE -1.
010300*
010400*----------- ESCALATION MESSAGE WORK AREA -----------------------*
010500 77  WS-CONF-EDIT                  PIC 9.9999     VALUE ZEROS.
010600 77  WS-THR-EDIT                   PIC 9.99       VALUE ZEROS.
010700 77  WS-THR-TRUNC                  PIC 9V99       VALUE ZEROS.
010800*
010900*----------- FIELD-EXTRACTION CAPTURE BUFFER ---------------------*
011000 01  WS-CAPTURE-BUF                PIC X(40)      VALUE SPACES.
011100*
011200*----------- CAT-TABLE RESULT AREA BLANKING (REDEFINES) ----------*
011300 01  WS-SCORE-RESULT-SAVE.
011400     03  SVR-CATEGORY-SLUG         PIC X(20)      VALUE SPACES.
011500     03  SVR-CONFIDENCE            PIC 9V9999     VALUE ZEROS.
011600     03  SVR-MATCHED-KW-CNT        PIC 9(02)      VALUE ZEROS.
011650     03  SVR-MATCHED-TABLE.
011660         05  SVR-MATCHED-KW OCCURS 40 TIMES
011670                                   PIC X(30)      VALUE SPACES.
011900     03  FILLER                    PIC X(04)      VALUE SPACES.
012000 01  WS-SCORE-RESULT-SAVE-FLAT REDEFINES WS-SCORE-RESULT-SAVE
012100                                   PIC X(1231).
012200*
012300 LINKAGE SECTION.
012400*=================*
012500 01  LK-CAT-TABLE.
012600     05  LK-CAT-ENTRY OCCURS 50 TIMES INDEXED BY LK-CAT-IDX.
012700         07  LK-CAT-SLUG              PIC X(20).
012800         07  LK-CAT-DISPLAY-NAME      PIC X(30).
012900         07  LK-CAT-ENABLED-FLAG      PIC X(01).
013000         07  LK-CAT-CONF-THRESHOLD    PIC 9V9999.
013100         07  LK-CAT-PRIMARY-WEIGHT    PIC 9(02).
013200         07  LK-CAT-SECONDARY-WEIGHT  PIC 9(02).
013300         07  LK-CAT-MIN-PRIMARY       PIC 9(02).
013400         07  LK-CAT-PRIMARY-KW-CNT    PIC 9(02).
013500         07  LK-CAT-PRIMARY-KW OCCURS 20 TIMES
013600                                      PIC X(30).
013700         07  LK-CAT-SECONDARY-KW-CNT  PIC 9(02).
013800         07  LK-CAT-SECONDARY-KW OCCURS 20 TIMES
013900                                      PIC X(30).
014000         07  LK-CAT-EXCL-KW-CNT       PIC 9(02).
014100         07  LK-CAT-EXCL-KW OCCURS 10 TIMES
014200                                      PIC X(30).
014300         07  LK-CAT-PATTERN-CNT       PIC 9(02).
014400         07  LK-CAT-PATTERN OCCURS 10 TIMES.
014500             09  LK-CAT-PATT-FIELD-NAME  PIC X(20).
014600             09  LK-CAT-PATT-LABEL        PIC X(30).
014700             09  LK-CAT-PATT-VALUE-LEN    PIC 9(02).
014800         07  LK-CAT-MANDATORY-CNT     PIC 9(02).
014900         07  LK-CAT-MANDATORY-FLD OCCURS 10 TIMES
015000                                      PIC X(20).
015100         07  FILLER                   PIC X(04).
015200 01  LK-CAT-LOADED-CNT            PIC 9(02) COMP.
015300 01  LK-DOC-TEXT                  PIC X(2000).
015400 01  LK-DOC-TEXT-LEN              PIC 9(05).
015500 01  LK-SCORE-RESULT.
015600     03  SCR-CATEGORY-SLUG        PIC X(20).
015700     03  SCR-METHOD               PIC X(13).
015800     03  SCR-CONFIDENCE           PIC 9V9999.
015900     03  SCR-MATCHED-KW-CNT       PIC 9(02).
015950     03  SCR-MATCHED-TABLE.
015960         05  SCR-MATCHED-KW OCCURS 40 TIMES
015970                                  PIC X(30).
016200     03  SCR-ESCALATION-REASON    PIC X(80).
016300     03  SCR-EXTRACTED-FLD-CNT    PIC 9(02).
016350     03  SCR-EXTRACTED-TABLE.
016400         05  SCR-EXTRACTED-FLD OCCURS 10 TIMES.
016500             07  SCR-EXTRACTED-NAME       PIC X(20).
016600             07  SCR-EXTRACTED-VALUE      PIC X(40).
016700     03  FILLER                   PIC X(04).
016800*
016900******************************************************************
017000 PROCEDURE DIVISION USING LK-CAT-TABLE
017100                          LK-CAT-LOADED-CNT
017200                          LK-DOC-TEXT
017300                          LK-DOC-TEXT-LEN
017400                          LK-SCORE-RESULT.
017500*
017600 MAIN-PROGRAM-I.
017700*
017800     PERFORM 1000-PREPARE-TEXT-I    THRU 1000-PREPARE-TEXT-F
017900     PERFORM 2000-EVALUATE-CATEGORIES-I
018000                                   THRU 2000-EVALUATE-CATEGORIES-F
018100     PERFORM 2200-SELECT-BEST-I      THRU 2200-SELECT-BEST-F.
018200*
018300 MAIN-PROGRAM-F. GOBACK.
018400*
018500*-----------------------------------------------------------------
018600 1000-PREPARE-TEXT-I.
018700*
018800*    MAKE AN UPPER-CASE WORKING COPY OF THE DOCUMENT TEXT SO
018900*    KEYWORD AND LABEL MATCHING CAN BE DONE CASE-INSENSITIVE.
019000*
019100     MOVE LK-DOC-TEXT        TO WS-DOC-TEXT-UC
019200     INSPECT WS-DOC-TEXT-UC CONVERTING
019300        "abcdefghijklmnopqrstuvwxyz"
019400        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019500     MOVE -1                 TO WS-BEST-CONFIDENCE
019600     MOVE ZEROS              TO WS-BEST-IX
019700     MOVE SPACES             TO WS-SCORE-RESULT-SAVE-FLAT.
019800*
020300 1000-PREPARE-TEXT-F. EXIT.
020400*
020500*-----------------------------------------------------------------
020600 2000-EVALUATE-CATEGORIES-I.
020700*
020800     PERFORM 2100-SCORE-CATEGORY-I THRU 2100-SCORE-CATEGORY-F
020900        VARYING WS-CAT-IX FROM 1 BY 1
021000        UNTIL WS-CAT-IX > LK-CAT-LOADED-CNT.
021100*
021200 2000-EVALUATE-CATEGORIES-F. EXIT.
021300*
021400*-----------------------------------------------------------------
021500 2100-SCORE-CATEGORY-I.
021600*
021700     MOVE ZEROS  TO WS-CAT-PRIMARY-CNT
021800     MOVE ZEROS  TO WS-CAT-SECONDARY-CNT
021900     MOVE ZEROS  TO WS-CAT-MATCHED-CNT
022000     MOVE "N"    TO WS-EXCL-FOUND
022100*
022200     PERFORM 2110-COUNT-PRIMARY-KW-I THRU 2110-COUNT-PRIMARY-KW-F
022300        VARYING WS-KW-IX FROM 1 BY 1
022400        UNTIL WS-KW-IX > LK-CAT-PRIMARY-KW-CNT(WS-CAT-IX).
022500*
022600     IF WS-CAT-PRIMARY-CNT < LK-CAT-MIN-PRIMARY(WS-CAT-IX)
022700        MOVE ZEROS TO WS-CAT-CONFIDENCE
022800        MOVE ZEROS TO WS-CAT-MATCHED-CNT
022900     ELSE
023000        PERFORM 2120-COUNT-SECONDARY-KW-I
023100           THRU 2120-COUNT-SECONDARY-KW-F
023200           VARYING WS-KW-IX FROM 1 BY 1
023300           UNTIL WS-KW-IX > LK-CAT-SECONDARY-KW-CNT(WS-CAT-IX)
023400        COMPUTE WS-RAW-SCORE =
023500           (WS-CAT-PRIMARY-CNT   * LK-CAT-PRIMARY-WEIGHT(WS-CAT-IX))
023500+          + (WS-CAT-SECONDARY-CNT *
023600              LK-CAT-SECONDARY-WEIGHT(WS-CAT-IX))
023700        COMPUTE WS-MAX-SCORE =
023800           (LK-CAT-PRIMARY-KW-CNT(WS-CAT-IX)   *
023810              LK-CAT-PRIMARY-WEIGHT(WS-CAT-IX))
023900+          + (LK-CAT-SECONDARY-KW-CNT(WS-CAT-IX) *
023910              LK-CAT-SECONDARY-WEIGHT(WS-CAT-IX))
024000        IF WS-MAX-SCORE = ZEROS
024100           MOVE ZEROS TO WS-CAT-CONFIDENCE
024200        ELSE
024300           COMPUTE WS-CAT-CONFIDENCE ROUNDED =
024400              WS-RAW-SCORE / WS-MAX-SCORE
024500        END-IF
024600        PERFORM 2130-CHECK-EXCLUSIONS-I
024700           THRU 2130-CHECK-EXCLUSIONS-F
024800           VARYING WS-KW-IX FROM 1 BY 1
024900           UNTIL WS-KW-IX > LK-CAT-EXCL-KW-CNT(WS-CAT-IX)
025000              OR WS-EXCL-IS-FOUND
025100        IF WS-EXCL-IS-FOUND
025200           COMPUTE WS-CAT-CONFIDENCE ROUNDED =
025300              WS-CAT-CONFIDENCE * 0.30
025400        END-IF
025500     END-IF.
025600*
025700     IF WS-CAT-CONFIDENCE > WS-BEST-CONFIDENCE
025800        MOVE WS-CAT-CONFIDENCE       TO WS-BEST-CONFIDENCE
025900        MOVE WS-CAT-IX               TO WS-BEST-IX
026000        MOVE LK-CAT-SLUG(WS-CAT-IX)  TO SVR-CATEGORY-SLUG
026100        MOVE WS-CAT-CONFIDENCE       TO SVR-CONFIDENCE
026200        MOVE WS-CAT-MATCHED-CNT      TO SVR-MATCHED-KW-CNT
026300        MOVE WS-CAT-MATCHED-TABLE    TO SVR-MATCHED-TABLE
026900     END-IF.
027000*
027100 2100-SCORE-CATEGORY-F. EXIT.
027200*
027300*-----------------------------------------------------------------
027400 2110-COUNT-PRIMARY-KW-I.
027500*
027600     MOVE LK-CAT-PRIMARY-KW(WS-CAT-IX, WS-KW-IX) TO WS-SCRATCH-UC
027700     INSPECT WS-SCRATCH-UC CONVERTING
027800        "abcdefghijklmnopqrstuvwxyz"
027900        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
028000     PERFORM 2140-TRIM-SCRATCH-LEN-I THRU 2140-TRIM-SCRATCH-LEN-F
028100     PERFORM 2150-CHECK-KEYWORD-PRESENT-I
028200                            THRU 2150-CHECK-KEYWORD-PRESENT-F.
028300*
028400     IF WS-KW-IS-FOUND
028500        ADD 1 TO WS-CAT-PRIMARY-CNT
028600        ADD 1 TO WS-CAT-MATCHED-CNT
028700        MOVE LK-CAT-PRIMARY-KW(WS-CAT-IX, WS-KW-IX)
028800           TO WS-CAT-MATCHED-KW(WS-CAT-MATCHED-CNT)
028900     END-IF.
029000*
029100 2110-COUNT-PRIMARY-KW-F. EXIT.
029200*
029300*-----------------------------------------------------------------
029400 2120-COUNT-SECONDARY-KW-I.
029500*
029600*    RUNS ONLY AFTER THE MINIMUM-PRIMARY GUARD HAS PASSED, SO
029700*    MATCHED-KEYWORD SLOTS ALREADY HOLD THE PRIMARY HITS.        TK0251
029800*
029900     MOVE LK-CAT-SECONDARY-KW(WS-CAT-IX, WS-KW-IX) TO WS-SCRATCH-UC
030000     INSPECT WS-SCRATCH-UC CONVERTING
030100        "abcdefghijklmnopqrstuvwxyz"
030200        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
030300     PERFORM 2140-TRIM-SCRATCH-LEN-I THRU 2140-TRIM-SCRATCH-LEN-F
030400     PERFORM 2150-CHECK-KEYWORD-PRESENT-I
030500                            THRU 2150-CHECK-KEYWORD-PRESENT-F.
030600*
030700     IF WS-KW-IS-FOUND
030800        ADD 1 TO WS-CAT-SECONDARY-CNT
030900        ADD 1 TO WS-CAT-MATCHED-CNT
031000        MOVE LK-CAT-SECONDARY-KW(WS-CAT-IX, WS-KW-IX)
031100           TO WS-CAT-MATCHED-KW(WS-CAT-MATCHED-CNT)
031200     END-IF.
031300*
031400 2120-COUNT-SECONDARY-KW-F. EXIT.
031500*
031600*-----------------------------------------------------------------
031700 2130-CHECK-EXCLUSIONS-I.
031800*
031900     MOVE LK-CAT-EXCL-KW(WS-CAT-IX, WS-KW-IX) TO WS-SCRATCH-UC
032000     INSPECT WS-SCRATCH-UC CONVERTING
032100        "abcdefghijklmnopqrstuvwxyz"
032200        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
032300     PERFORM 2140-TRIM-SCRATCH-LEN-I THRU 2140-TRIM-SCRATCH-LEN-F
032400     PERFORM 2150-CHECK-KEYWORD-PRESENT-I
032500                            THRU 2150-CHECK-KEYWORD-PRESENT-F.
032600*
032700     IF WS-KW-IS-FOUND
032800        MOVE "Y" TO WS-EXCL-FOUND
032900     END-IF.
033000*
033100 2130-CHECK-EXCLUSIONS-F. EXIT.
033200*
033300*-----------------------------------------------------------------
033400*    2140 TRIMS TRAILING BLANKS FROM WS-SCRATCH-UC (KEYWORD OR
033500*    LABEL TEXT) AND LEAVES THE SIGNIFICANT LENGTH IN WS-KW-LEN.
033600*    DRIVEN ENTIRELY BY THE VARYING/UNTIL CLAUSE - NO BODY.
033700 2140-TRIM-SCRATCH-LEN-I.
033800*
033900     PERFORM 2141-TRIM-STEP-I THRU 2141-TRIM-STEP-F
034000        VARYING WS-KW-LEN FROM 30 BY -1
034100        UNTIL WS-KW-LEN = 0
034200           OR WS-SCRATCH-UC(WS-KW-LEN:1) NOT = " ".
034300*
034400 2140-TRIM-SCRATCH-LEN-F. EXIT.
034500*
034600 2141-TRIM-STEP-I. CONTINUE.
034700 2141-TRIM-STEP-F. EXIT.
034800*
034900*-----------------------------------------------------------------
035000*    2150 TESTS WHETHER WS-SCRATCH-UC(1:WS-KW-LEN) APPEARS
035100*    ANYWHERE IN THE UPPER-CASED DOCUMENT TEXT.  SETS WS-KW-FOUND.
035200 2150-CHECK-KEYWORD-PRESENT-I.
035300*
035400     MOVE "N" TO WS-KW-FOUND.
035500     IF WS-KW-LEN > 0
035600        MOVE ZEROS TO WS-HIT-CNT
035700        INSPECT WS-DOC-TEXT-UC(1:LK-DOC-TEXT-LEN)
035800           TALLYING WS-HIT-CNT FOR ALL WS-SCRATCH-UC(1:WS-KW-LEN)
035900        IF WS-HIT-CNT > 0
036000           MOVE "Y" TO WS-KW-FOUND
036100        END-IF
036200     END-IF.
036300*
036400 2150-CHECK-KEYWORD-PRESENT-F. EXIT.
036500*
036600*-----------------------------------------------------------------
036700*    2200 DECIDES DETERMINISTIC VS ESCALATED OUTCOME AND, WHEN
036800*    DETERMINISTIC, DRIVES FIELD EXTRACTION FOR THE WINNER.      TK0091
036900 2200-SELECT-BEST-I.
037000*
037100     IF WS-BEST-IX = ZEROS
037200        MOVE ZEROS              TO SCR-CONFIDENCE
037300        MOVE "unclassified"     TO SCR-CATEGORY-SLUG
037400        MOVE "unclassified"     TO SCR-METHOD
037500        MOVE ZEROS              TO SCR-MATCHED-KW-CNT
037600        MOVE ZEROS              TO SCR-EXTRACTED-FLD-CNT
037700        MOVE SPACES             TO SCR-ESCALATION-REASON
037800        STRING "No categories available for scoring"
037900           DELIMITED BY SIZE INTO SCR-ESCALATION-REASON
038000     ELSE
038100        IF WS-BEST-CONFIDENCE >= LK-CAT-CONF-THRESHOLD(WS-BEST-IX)
038200           MOVE SVR-CATEGORY-SLUG  TO SCR-CATEGORY-SLUG
038300           MOVE "deterministic"   TO SCR-METHOD
038400           MOVE SVR-CONFIDENCE     TO SCR-CONFIDENCE
038500           MOVE SVR-MATCHED-KW-CNT TO SCR-MATCHED-KW-CNT
038600           MOVE SVR-MATCHED-TABLE  TO SCR-MATCHED-TABLE
038700           MOVE SPACES             TO SCR-ESCALATION-REASON
038800           PERFORM 3000-EXTRACT-FIELDS-I THRU 3000-EXTRACT-FIELDS-F
038900        ELSE
039000           MOVE "unclassified"     TO SCR-CATEGORY-SLUG
039100           MOVE "unclassified"     TO SCR-METHOD
039200           MOVE SVR-CONFIDENCE      TO SCR-CONFIDENCE
039300           MOVE SVR-MATCHED-KW-CNT  TO SCR-MATCHED-KW-CNT
039400           MOVE SVR-MATCHED-TABLE   TO SCR-MATCHED-TABLE
039500           MOVE ZEROS               TO SCR-EXTRACTED-FLD-CNT
039600           PERFORM 2210-BUILD-ESCALATION-MSG-I
039700                              THRU 2210-BUILD-ESCALATION-MSG-F
039800        END-IF
039900     END-IF.
040000*
040100 2200-SELECT-BEST-F. EXIT.
040200*
040300*-----------------------------------------------------------------
040400 2210-BUILD-ESCALATION-MSG-I.
040500*
040600     MOVE SVR-CONFIDENCE                    TO WS-CONF-EDIT
040700     MOVE LK-CAT-CONF-THRESHOLD(WS-BEST-IX)  TO WS-THR-TRUNC
040800     MOVE WS-THR-TRUNC                       TO WS-THR-EDIT
040900     MOVE SPACES                             TO SCR-ESCALATION-REASON
041000     STRING "Best match '"       DELIMITED BY SIZE
041100            SVR-CATEGORY-SLUG    DELIMITED BY SPACE
041200            "' scored "          DELIMITED BY SIZE
041300            WS-CONF-EDIT         DELIMITED BY SIZE
041400            " but threshold is " DELIMITED BY SIZE
041500            WS-THR-EDIT          DELIMITED BY SIZE
041600        INTO SCR-ESCALATION-REASON.
041700*
041800 2210-BUILD-ESCALATION-MSG-F. EXIT.
041900*
042000*-----------------------------------------------------------------
042100*    3000 EXTRACTS THE LABELLED FIELDS CONFIGURED FOR THE WINNING
042200*    CATEGORY.  A PATTERN WITH NO LABEL MATCH SIMPLY YIELDS NO
042300*    FIELD - IT IS NOT TREATED AS AN ERROR AT THIS LEVEL.         TK0091
042400 3000-EXTRACT-FIELDS-I.
042500*
042600     MOVE ZEROS TO SCR-EXTRACTED-FLD-CNT
042700     PERFORM 3050-EXTRACT-ONE-FIELD-I THRU 3050-EXTRACT-ONE-FIELD-F
042800        VARYING WS-PATT-IX FROM 1 BY 1
042900        UNTIL WS-PATT-IX > LK-CAT-PATTERN-CNT(WS-BEST-IX)
043000           OR SCR-EXTRACTED-FLD-CNT > 9.
043100*
043200 3000-EXTRACT-FIELDS-F. EXIT.
043300*
043400*-----------------------------------------------------------------
043500 3050-EXTRACT-ONE-FIELD-I.
043600*
043700     MOVE LK-CAT-PATT-LABEL(WS-BEST-IX, WS-PATT-IX) TO WS-SCRATCH-UC
043800     INSPECT WS-SCRATCH-UC CONVERTING
043900        "abcdefghijklmnopqrstuvwxyz"
044000        TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
044100     PERFORM 2140-TRIM-SCRATCH-LEN-I THRU 2140-TRIM-SCRATCH-LEN-F
044200     MOVE "N" TO WS-LABEL-FOUND.
044300*
044400     IF WS-KW-LEN > 0
044500        IF LK-DOC-TEXT-LEN >= WS-KW-LEN
044600           PERFORM 3100-FIND-LABEL-POS-I THRU 3100-FIND-LABEL-POS-F
044700        END-IF
044800     END-IF.
044900*
045000     IF WS-LABEL-IS-FOUND
045100        PERFORM 3200-CAPTURE-VALUE-I THRU 3200-CAPTURE-VALUE-F
045200     END-IF.
045300*
045400 3050-EXTRACT-ONE-FIELD-F. EXIT.
045500*
045600*-----------------------------------------------------------------
045700*    3100 LOCATES THE FIRST OCCURRENCE OF THE LABEL (UPPER-CASE
045800*    COMPARE) IN THE DOCUMENT TEXT.  NO MATCH LEAVES WS-LABEL-
045900*    FOUND SET TO 'N'.
046000 3100-FIND-LABEL-POS-I.
046100*
046200     COMPUTE WS-SCAN-LIMIT = LK-DOC-TEXT-LEN - WS-KW-LEN + 1
046300     PERFORM 3110-SCAN-STEP-I THRU 3110-SCAN-STEP-F
046400        VARYING WS-SCAN-POS FROM 1 BY 1
046500        UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
046600           OR WS-DOC-TEXT-UC(WS-SCAN-POS:WS-KW-LEN)
046700              = WS-SCRATCH-UC(1:WS-KW-LEN).
046800*
046900     IF WS-SCAN-POS > WS-SCAN-LIMIT
047000        MOVE "N" TO WS-LABEL-FOUND
047100     ELSE
047200        MOVE "Y" TO WS-LABEL-FOUND
047300        COMPUTE WS-VALUE-START = WS-SCAN-POS + WS-KW-LEN
047400     END-IF.
047500*
047600 3100-FIND-LABEL-POS-F. EXIT.
047700*
047800 3110-SCAN-STEP-I. CONTINUE.
047900 3110-SCAN-STEP-F. EXIT.
048000*
048100*-----------------------------------------------------------------
048200*    3200 CAPTURES UP TO PATTERN-VALUE-LEN BYTES FOLLOWING THE
048300*    LABEL, NEVER CROSSING AN END-OF-LINE (X'0A') BYTE, THEN
048400*    TRIMS LEADING/TRAILING BLANKS BEFORE STORING THE RESULT.     TK0103
048500 3200-CAPTURE-VALUE-I.
048600*
048700     IF WS-VALUE-START > LK-DOC-TEXT-LEN
048800        MOVE "N" TO WS-LABEL-FOUND
048900     ELSE
049000        PERFORM 3210-FIND-LINE-END-I THRU 3210-FIND-LINE-END-F
049100        COMPUTE WS-VALUE-MAXLEN = WS-LINE-LIMIT - WS-VALUE-START + 1
049200        IF WS-VALUE-MAXLEN > LK-CAT-PATT-VALUE-LEN(WS-BEST-IX, WS-PATT-IX)
049300           MOVE LK-CAT-PATT-VALUE-LEN(WS-BEST-IX, WS-PATT-IX)
049400                                       TO WS-VALUE-MAXLEN
049500        END-IF
049600        IF WS-VALUE-MAXLEN > 40
049700           MOVE 40 TO WS-VALUE-MAXLEN
049800        END-IF
049900        IF WS-VALUE-MAXLEN > 0
050000           MOVE SPACES TO WS-CAPTURE-BUF
050100           MOVE LK-DOC-TEXT(WS-VALUE-START:WS-VALUE-MAXLEN)
050200                                    TO WS-CAPTURE-BUF(1:WS-VALUE-MAXLEN)
050300           PERFORM 3300-TRIM-CAPTURE-I THRU 3300-TRIM-CAPTURE-F
050400           IF WS-CAP-START <= WS-CAP-END
050500              ADD 1 TO SCR-EXTRACTED-FLD-CNT
050600              MOVE LK-CAT-PATT-FIELD-NAME(WS-BEST-IX, WS-PATT-IX)
050700                 TO SCR-EXTRACTED-NAME(SCR-EXTRACTED-FLD-CNT)
050800              MOVE SPACES
050900                 TO SCR-EXTRACTED-VALUE(SCR-EXTRACTED-FLD-CNT)
051000              COMPUTE WS-FLD-IX = WS-CAP-END - WS-CAP-START + 1
051100              MOVE WS-CAPTURE-BUF(WS-CAP-START:WS-FLD-IX)
051200                 TO SCR-EXTRACTED-VALUE(SCR-EXTRACTED-FLD-CNT)
051300                                                      (1:WS-FLD-IX)
051400           END-IF
051500        END-IF
051600     END-IF.
051700*
051800 3200-CAPTURE-VALUE-F. EXIT.
051900*
052000*-----------------------------------------------------------------
052100*    3210 FINDS THE NEXT LINE-FEED AT OR AFTER WS-VALUE-START AND
052200*    SETS WS-LINE-LIMIT TO THE LAST USABLE BYTE BEFORE IT (OR TO
052300*    THE END OF THE TEXT WHEN THE LINE RUNS TO EOF).
052400 3210-FIND-LINE-END-I.
052500*
052600     PERFORM 3220-LF-SCAN-STEP-I THRU 3220-LF-SCAN-STEP-F
052700        VARYING WS-LINE-END FROM WS-VALUE-START BY 1
052800        UNTIL WS-LINE-END > LK-DOC-TEXT-LEN
052900           OR WS-DOC-TEXT-UC-CHARS(WS-LINE-END) = X"0A".
053000*
053100     IF WS-LINE-END > LK-DOC-TEXT-LEN
053200        MOVE LK-DOC-TEXT-LEN TO WS-LINE-LIMIT
053300     ELSE
053400        COMPUTE WS-LINE-LIMIT = WS-LINE-END - 1
053500     END-IF.
053600*
053700 3210-FIND-LINE-END-F. EXIT.
053800*
053900 3220-LF-SCAN-STEP-I. CONTINUE.
054000 3220-LF-SCAN-STEP-F. EXIT.
054100*
054200*-----------------------------------------------------------------
054300*    3300 TRIMS LEADING/TRAILING BLANKS WITHIN THE CAPTURED
054400*    WINDOW.  WS-CAP-START > WS-CAP-END MEANS THE CAPTURE WAS
054500*    ALL BLANK AND NOTHING SHOULD BE STORED.
054600 3300-TRIM-CAPTURE-I.
054700*
054800     PERFORM 3310-LEAD-SCAN-I THRU 3310-LEAD-SCAN-F
054900        VARYING WS-CAP-START FROM 1 BY 1
055000        UNTIL WS-CAP-START > WS-VALUE-MAXLEN
055100           OR WS-CAPTURE-BUF(WS-CAP-START:1) NOT = " "
055200     PERFORM 3320-TRAIL-SCAN-I THRU 3320-TRAIL-SCAN-F
055300        VARYING WS-CAP-END FROM WS-VALUE-MAXLEN BY -1
055400        UNTIL WS-CAP-END = 0
055500           OR WS-CAPTURE-BUF(WS-CAP-END:1) NOT = " ".
055600*
055700 3300-TRIM-CAPTURE-F. EXIT.
055800*
055900 3310-LEAD-SCAN-I. CONTINUE.
056000 3310-LEAD-SCAN-F. EXIT.
056100*
056200 3320-TRAIL-SCAN-I. CONTINUE.
056300 3320-TRAIL-SCAN-F. EXIT.
