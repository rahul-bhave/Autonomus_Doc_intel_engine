000100******************************************************************
000200*////////////////// (CATCFG) /////////////////////////////////////
000300*    LAYOUT  CATEGORY CONFIGURATION                                *
000400*    FILE KC-DOCCLS.CATEGORY.CONFIG                                *
000500*    LARGO REGISTRO = 2296 BYTES                                   *
000600*------------------------------------------------------------------*
000700* ONE RECORD PER DOCUMENT CATEGORY (INVOICE, RESUME, CONTRACT,     *
000800* PURCHASE ORDER, BANK STATEMENT, RECEIPT, REPORT, ...).           *
000900* ENABLED-FLAG = 'N' ROWS ARE SKIPPED AT LOAD TIME BY PGMCLSFY.    *
001000* KEYWORD AND PATTERN TABLES ARE FIXED-OCCURS; THE -COUNT FIELD    *
001100* THAT PRECEDES EACH TABLE TELLS HOW MANY ENTRIES ARE IN USE.      *
001200*------------------------------------------------------------------*
001300* 1998-11-03 RPQ  INITIAL LAYOUT FOR CATEGORY CONFIG FILE.   TK0311
001400* 2002-06-18 MCG  WIDENED MANDATORY-FIELD TABLE TO 10 ENTRIES.TK0512
001500******************************************************************
001600 01  CAT-CONFIG-REC.
001700     03  CAT-SLUG             PIC X(20).
001800     03  CAT-DISPLAY-NAME     PIC X(30).
001900     03  CAT-ENABLED-FLAG     PIC X(01).
002000     03  CAT-CONF-THRESHOLD   PIC 9V9999.
002100     03  CAT-PRIMARY-WEIGHT   PIC 9(02).
002200     03  CAT-SECONDARY-WEIGHT PIC 9(02).
002300     03  CAT-MIN-PRIMARY      PIC 9(02).
002400     03  CAT-PRIMARY-KW-CNT   PIC 9(02).
002500     03  CAT-PRIMARY-KW OCCURS 20 TIMES
002600                              PIC X(30).
002700     03  CAT-SECONDARY-KW-CNT PIC 9(02).
002800     03  CAT-SECONDARY-KW OCCURS 20 TIMES
002900                              PIC X(30).
003000     03  CAT-EXCL-KW-CNT      PIC 9(02).
003100     03  CAT-EXCL-KW OCCURS 10 TIMES
003200                              PIC X(30).
003300     03  CAT-PATTERN-CNT      PIC 9(02).
003400     03  CAT-PATTERN OCCURS 10 TIMES.
003500         05  CAT-PATT-FIELD-NAME  PIC X(20).
003600         05  CAT-PATT-LABEL       PIC X(30).
003700         05  CAT-PATT-VALUE-LEN   PIC 9(02).
003800     03  CAT-MANDATORY-CNT    PIC 9(02).
003900     03  CAT-MANDATORY-FIELD OCCURS 10 TIMES
004000                              PIC X(20).
004100     03  FILLER               PIC X(04).
004200*///////////////////////////////////////////////////////////////
