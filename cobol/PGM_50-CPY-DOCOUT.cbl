000100******************************************************************
000200*////////////////// (DOCOUT) /////////////////////////////////////
000300*    LAYOUT  EXTRACTED-DOCUMENT OUTPUT                            *
000400*    FILE KC-DOCCLS.EXTRACTED.OUTPUT                              *
000500*    LARGO REGISTRO = 2598 BYTES                                  *
000600*------------------------------------------------------------------*
000700* ONE RECORD PER DOCUMENT PROCESSED BY PGMCLSFY, WHETHER OR NOT   *
000800* THE DOCUMENT WAS ACTUALLY CLASSIFIED.  MATCHED-KW CARRIES       *
000900* MATCHED PRIMARY KEYWORDS FOLLOWED BY MATCHED SECONDARY          *
001000* KEYWORDS.  EXTRACTED-NAME/VALUE IS A PARALLEL PAIR TABLE.       *
001100*------------------------------------------------------------------*
001200* 1999-02-11 RPQ  INITIAL LAYOUT.                           TK0311
001300* 2004-01-15 LHV  VALIDATION-ERROR TABLE WIDENED TO 10.     TK0981
001350* 2004-02-02 LHV  WRAPPED THE THREE PARALLEL TABLES IN THEIR
001360*                 OWN GROUP ITEMS SO PGMCLSFY CAN MOVE A WHOLE
001370*                 TABLE AT ONCE INSTEAD OF ELEMENT BY ELEMENT.  TK0981
001400******************************************************************
001500 01  DOC-OUTPUT-REC.
001600     03  DOUT-DOC-ID              PIC X(12).
001700     03  DOUT-SOURCE-FILENAME     PIC X(40).
001800     03  DOUT-CATEGORY            PIC X(20).
001900     03  DOUT-CLASS-METHOD        PIC X(13).
002000     03  DOUT-CLASS-CONFIDENCE    PIC 9V9999.
002100     03  DOUT-MATCHED-KW-CNT      PIC 9(02).
002150     03  DOUT-MATCHED-TABLE.
002160         05  DOUT-MATCHED-KW OCCURS 40 TIMES
002170                                  PIC X(30).
002400     03  DOUT-ESCALATION-REASON   PIC X(80).
002500     03  DOUT-LLM-UNAVAILABLE     PIC X(01).
002600     03  DOUT-EXTRACTED-FLD-CNT   PIC 9(02).
002650     03  DOUT-EXTRACTED-TABLE.
002700         05  DOUT-EXTRACTED-FLD OCCURS 10 TIMES.
002800             07  DOUT-EXTRACTED-NAME      PIC X(20).
002900             07  DOUT-EXTRACTED-VALUE     PIC X(40).
003000     03  DOUT-VALIDATION-STATUS   PIC X(07).
003100     03  DOUT-VALIDATION-ERR-CNT  PIC 9(02).
003150     03  DOUT-VALIDATION-TABLE.
003200         05  DOUT-VALIDATION-ERROR OCCURS 10 TIMES
003300                                  PIC X(60).
003400     03  DOUT-FILE-EXTENSION      PIC X(06).
003500     03  DOUT-DOC-TYPE-CODE       PIC X(04).
003600     03  FILLER                  PIC X(04).
003700*///////////////////////////////////////////////////////////////
