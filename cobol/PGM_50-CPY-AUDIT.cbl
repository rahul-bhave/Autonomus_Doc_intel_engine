000100******************************************************************
000200*////////////////// (AUDREC) /////////////////////////////////////
000300*    LAYOUT  AUDIT LOG                                            *
000400*    FILE KC-DOCCLS.AUDIT.LOG  (APPEND-ONLY)                      *
000500*    LARGO REGISTRO = 196 BYTES                                   *
000600*------------------------------------------------------------------*
000700* ONE ENTRY PER DOCUMENT, INCLUDING DOCUMENTS THAT FAILED THE     *
000800* PIPELINE.  NEVER REWRITTEN, NEVER DELETED -- THIS FILE IS THE   *
000900* ONLY RECORD OF A RUN ONCE THE EXTRACTED-OUTPUT FILE HAS BEEN    *
001000* PURGED BY THE RETENTION JOB.                                    *
001100*------------------------------------------------------------------*
001200* 1999-02-14 RPQ  INITIAL LAYOUT.                           TK0311
001300******************************************************************
001400 01  AUDIT-REC.
001500     03  AUD-AUDIT-ID             PIC X(12).
001600     03  AUD-DOC-ID               PIC X(12).
001700     03  AUD-SOURCE-FILENAME      PIC X(40).
001800     03  AUD-EXTRACTION-METHOD    PIC X(13).
001900     03  AUD-ESCALATION-REASON    PIC X(80).
002000     03  AUD-LLM-UNAVAILABLE      PIC X(01).
002100     03  AUD-CLASSIFICATION-RSLT  PIC X(20).
002200     03  AUD-CONFIDENCE-SCORE     PIC 9V9999.
002300     03  AUD-VALIDATION-OUTCOME   PIC X(07).
002400     03  AUD-VALIDATION-ERR-CNT   PIC 9(02).
002500     03  FILLER                   PIC X(04).
002600*///////////////////////////////////////////////////////////////
