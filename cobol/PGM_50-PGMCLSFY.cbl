000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.        PGMCLSFY.
000300 AUTHOR.            R P QUINTANA.
000400 INSTALLATION.      DATA PROCESSING CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.      11/03/1991.
000600 DATE-COMPILED.
000700 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
000800*
000900******************************************************************
001000*                                                                *
001100*  PGMCLSFY - DOCUMENT CLASSIFICATION BATCH DRIVER               *
001200*  =============================================================*
001300*                                                                *
001400*  LOADS THE CATEGORY CONFIGURATION TABLE, THEN READS THE        *
001500*  DOCUMENT-INPUT FILE SEQUENTIALLY, DRIVES EACH DOCUMENT         *
001600*  THROUGH METADATA DERIVATION, CLASSIFICATION (VIA PGMSCORE),   *
001700*  VALIDATION, AUDIT AND OUTPUT, AND PRINTS THE RUN-SUMMARY       *
001800*  REPORT WITH CONTROL TOTALS AT END OF FILE.  REPLACES THE      *
001900*  OLD MANUAL TRIAGE DESK - SEE REQUEST DPC-91-014.               *
002000*                                                                *
002100*----------------------------------------------------------------*
002200*                      C H A N G E   L O G                      *
002300*----------------------------------------------------------------*
002400* 1991-03-11 RPQ  0000  INITIAL VERSION.  FIVE-CATEGORY TABLE,   *
002500*                       DETERMINISTIC SCORING ONLY.              *
002600* 1991-05-02 RPQ  0014  MINIMUM-PRIMARY GUARD WIRED THROUGH TO   *
002700*                       PGMSCORE.                                *
002800* 1992-01-20 HBT  0037  ESCALATION PATH ADDED - DOCUMENTS BELOW  *
002900*                       THRESHOLD NO LONGER REJECTED, NOW LOGGED*
003000*                       AS UNCLASSIFIED PENDING MANUAL REVIEW.   *
003100* 1992-11-04 HBT  0062  AUDIT-LOG FILE ADDED PER INTERNAL AUDIT  *
003200*                       FINDING 92-07 (NO TRAIL OF REJECTIONS).  *
003300* 1993-02-14 RPQ  0091  OUTPUT RECORD NOW CARRIES EXTRACTED      *
003400*                       FIELDS FROM PGMSCORE.                    *
003500* 1993-06-21 RPQ  0096  VALIDATION STAGE ADDED (MANDATORY-FIELD  *
003600*                       COMPLETENESS CHECK).                     *
003700* 1994-06-06 MCG  0140  CONFIDENCE ROUNDING CHANGED TO 4 DECIMAL *
003800*                       PLACES PER AUDIT DEPT FINDING 94-118.    *
003900* 1995-09-19 MCG  0177  CATEGORY TABLE RAISED TO 50 ENTRIES.     *
004000* 1996-04-02 HBT  0201  RUN-SUMMARY REPORT ADDED - PREVIOUSLY    *
004100*                       ONLY A CONSOLE TRACE.                    *
004200* 1998-09-25 LHV  0244  Y2K REVIEW - RUN DATE STILL STORED AS A  *
004300*                       2-DIGIT YEAR (WS-RUN-YY).  NO STORED     *
004400*                       DATE IS COMPARED OR SUBTRACTED IN THIS   *
004500*                       PROGRAM, SO NO ROLLOVER EXPOSURE EXISTS. *
004600*                       CERTIFIED COMPLIANT BY DPC STANDARDS.     TK0244
004700* 1999-02-09 RPQ  0251  MOVED TO THE NEW FIXED-LAYOUT DOCUMENT-   *
004800*                       INPUT/EXTRACTED-OUTPUT/AUDIT-LOG FILES    *
004900*                       (FORMERLY IN-LINE IN THIS PROGRAM).       TK0311
005000* 2001-10-11 RPQ  0298  PATTERN AND MANDATORY-FIELD TABLES RAISED*
005100*                       TO 10 ENTRIES EACH.                      TK0298
005200* 2003-09-24 LHV  0355  DOC-TEXT WIDENED TO 2000 BYTES.           TK0867
005300* 2004-01-15 LHV  0361  PER-CATEGORY DOCUMENT COUNT ADDED TO THE *
005400*                       RUN-SUMMARY CONTROL TOTALS.               TK0981
005500* 2006-02-28 MCG  0402  CLEANED UP DEAD CODE IN 2300-DERIVE-     *
005600*                       METADATA; NO LOGIC CHANGE.                TK0940
005650* 2007-05-14 DWS  0415  1150-LOAD-ONE-CATEGORY-I WAS STILL        *
005660*                       TARGETING SLOT 51 AFTER THE TABLE FILLED *
005670*                       AT 50 ENTRIES.  NOW STOPS READING ONCE    *
005680*                       THE TABLE IS FULL.                        TK1022
005690* 2007-08-22 DWS  0421  RUN-SUMMARY DETAIL LINE AND COLUMN HEADER *
005692*                       WERE MISSING THE SOURCE FILENAME.  ADDED  *
005694*                       A TRUNCATED 20-BYTE FILENAME COLUMN.       TK1035
005696* 2008-01-09 DWS  0428  REWORKED THE FOUR OPEN-ERROR SHORT-CIRCUITS*
005697*                       IN 1000-LOAD-CATEGORIES-I AND 1500-OPEN-  *
005698*                       RUN-FILES-I AS NESTED IF/ELSE; DROPPED THE *
005699*                       GO TO JUMPS.                               TK1041
005701* 2008-06-30 DWS  0433  DROPPED SPECIAL-NAMES (C01/CLASS/UPSI-0)  *
005702*                       AND THE LABEL RECORDS CLAUSE ON EVERY FD -*
005703*                       NOT USED ANYWHERE ELSE IN THIS SHOP'S      *
005704*                       PROGRAMS.  BLANK TESTS NOW COMPARE TO " "   *
005705*                       DIRECTLY.                                  TK1047
005706******************************************************************
005800*
005900 ENVIRONMENT DIVISION.
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*
007000     SELECT CATEGORY-CONFIG  ASSIGN TO DDCATCFG
007100         FILE STATUS IS FS-CATCFG.
007200*
007300     SELECT DOCUMENT-INPUT   ASSIGN TO DDDOCIN
007400         FILE STATUS IS FS-DOCIN.
007500*
007600     SELECT EXTRACTED-OUTPUT ASSIGN TO DDDOCOUT
007700         FILE STATUS IS FS-DOCOUT.
007800*
007900     SELECT AUDIT-LOG        ASSIGN TO DDAUDIT
008000         FILE STATUS IS FS-AUDIT.
008100*
008200     SELECT RUN-SUMMARY      ASSIGN TO DDRUNSUM
008300         FILE STATUS IS FS-RUNSUM.
008400*
008500 DATA DIVISION.
008600 FILE SECTION.
008700*
008800 FD  CATEGORY-CONFIG
009000     BLOCK CONTAINS 0 RECORDS
009100     RECORDING MODE IS F.
009200 01  REG-CATEGORY-CONFIG          PIC X(2296).
009300*
009400 FD  DOCUMENT-INPUT
009600     BLOCK CONTAINS 0 RECORDS
009700     RECORDING MODE IS F.
009800 01  REG-DOCUMENT-INPUT           PIC X(2070).
009900*
010000 FD  EXTRACTED-OUTPUT
010200     BLOCK CONTAINS 0 RECORDS
010300     RECORDING MODE IS F.
010400 01  REG-EXTRACTED-OUTPUT         PIC X(2598).
010500*
010600 FD  AUDIT-LOG
010800     BLOCK CONTAINS 0 RECORDS
010900     RECORDING MODE IS F.
011000 01  REG-AUDIT-LOG                PIC X(196).
011100*
011200 FD  RUN-SUMMARY
011400     RECORDING MODE IS F.
011500 01  REG-RUN-SUMMARY              PIC X(132).
011600*
011700 WORKING-STORAGE SECTION.
011800*=================================*
011900*
012000*----------- FILE STATUS AND EOF SWITCHES ------------------------*
012100 01  FS-CATCFG                    PIC XX  VALUE "00".
012200 01  FS-DOCIN                     PIC XX  VALUE "00".
012300 01  FS-DOCOUT                    PIC XX  VALUE "00".
012400 01  FS-AUDIT                     PIC XX  VALUE "00".
012500 01  FS-RUNSUM                    PIC XX  VALUE "00".
012600*
012700 01  WS-STATUS-FIN                PIC X   VALUE "N".
012800     88  WS-FIN-LECTURA                    VALUE "Y".
012900     88  WS-NO-FIN-LECTURA                 VALUE "N".
013000*
013100 01  WS-ABORT-RUN                 PIC X   VALUE "N".
013200     88  WS-ABORT-RUN-YES                  VALUE "Y".
013300     88  WS-ABORT-RUN-NO                    VALUE "N".
013400*
013500 01  WS-PIPELINE-ERROR            PIC X   VALUE "N".
013600     88  WS-PIPELINE-IS-ERROR               VALUE "Y".
013700     88  WS-PIPELINE-NO-ERROR                VALUE "N".
013800*
013900*----------- CATEGORY CONFIGURATION TABLE (LOADED BY U1) ---------*
014000 01  CAT-TABLE.
014100     05  CAT-TABLE-ENTRY OCCURS 50 TIMES INDEXED BY CAT-IDX.
014200         07  CAT-SLUG               PIC X(20).
014300         07  CAT-DISPLAY-NAME       PIC X(30).
014400         07  CAT-ENABLED-FLAG       PIC X(01).
014500         07  CAT-CONF-THRESHOLD     PIC 9V9999.
014600         07  CAT-PRIMARY-WEIGHT     PIC 9(02).
014700         07  CAT-SECONDARY-WEIGHT   PIC 9(02).
014800         07  CAT-MIN-PRIMARY        PIC 9(02).
014900         07  CAT-PRIMARY-KW-CNT     PIC 9(02).
015000         07  CAT-PRIMARY-KW OCCURS 20 TIMES
015100                                    PIC X(30).
015200         07  CAT-SECONDARY-KW-CNT   PIC 9(02).
015300         07  CAT-SECONDARY-KW OCCURS 20 TIMES
015400                                    PIC X(30).
015500         07  CAT-EXCL-KW-CNT        PIC 9(02).
015600         07  CAT-EXCL-KW OCCURS 10 TIMES
015700                                    PIC X(30).
015800         07  CAT-PATTERN-CNT        PIC 9(02).
015900         07  CAT-PATTERN OCCURS 10 TIMES.
016000             09  CAT-PATT-FIELD-NAME   PIC X(20).
016100             09  CAT-PATT-LABEL        PIC X(30).
016200             09  CAT-PATT-VALUE-LEN    PIC 9(02).
016300         07  CAT-MANDATORY-CNT      PIC 9(02).
016400         07  CAT-MANDATORY-FIELD OCCURS 10 TIMES
016500                                    PIC X(20).
016600         07  FILLER                 PIC X(04).
016700     05  CAT-TABLE-FLAT REDEFINES CAT-TABLE-ENTRY
016800                                    PIC X(114800).
016900*
017000*----------- DOCUMENT-PER-CATEGORY COUNT TABLE (FOR U9) ----------*
017100 01  WS-CAT-DOC-CNT OCCURS 50 TIMES PIC 9(05) COMP.
017200*
017300*----------- WORKING COPY OF ONE DOCUMENT-INPUT RECORD -----------*
017400 01  DOC-INPUT-REC.
017500     03  DOC-ID                 PIC X(12).
017600     03  DOC-SOURCE-FILENAME    PIC X(40).
017700     03  DOC-FILE-SIZE-BYTES    PIC 9(09).
017800     03  DOC-TEXT-LEN           PIC 9(05).
017900     03  DOC-TEXT               PIC X(2000).
018000     03  FILLER                 PIC X(04).
018100*
018200*----------- WORKING COPY OF ONE EXTRACTED-OUTPUT RECORD ---------*
018300 01  DOC-OUTPUT-REC.
018400     03  DOUT-DOC-ID              PIC X(12).
018500     03  DOUT-SOURCE-FILENAME     PIC X(40).
018600     03  DOUT-CATEGORY            PIC X(20).
018700     03  DOUT-CLASS-METHOD        PIC X(13).
018800     03  DOUT-CLASS-CONFIDENCE    PIC 9V9999.
018900     03  DOUT-MATCHED-KW-CNT      PIC 9(02).
019000     03  DOUT-MATCHED-TABLE.
019100         05  DOUT-MATCHED-KW OCCURS 40 TIMES
019200                                  PIC X(30).
019300     03  DOUT-ESCALATION-REASON   PIC X(80).
019400     03  DOUT-LLM-UNAVAILABLE     PIC X(01).
019500     03  DOUT-EXTRACTED-FLD-CNT   PIC 9(02).
019600     03  DOUT-EXTRACTED-TABLE.
019700         05  DOUT-EXTRACTED-FLD OCCURS 10 TIMES.
019800             07  DOUT-EXTRACTED-NAME      PIC X(20).
019900             07  DOUT-EXTRACTED-VALUE     PIC X(40).
020000     03  DOUT-VALIDATION-STATUS   PIC X(07).
020100     03  DOUT-VALIDATION-ERR-CNT  PIC 9(02).
020200     03  DOUT-VALIDATION-TABLE.
020300         05  DOUT-VALIDATION-ERROR OCCURS 10 TIMES
020400                                  PIC X(60).
020500     03  DOUT-FILE-EXTENSION      PIC X(06).
020600     03  DOUT-DOC-TYPE-CODE       PIC X(04).
020700     03  FILLER                   PIC X(04).
020800 01  DOC-OUTPUT-REC-FLAT REDEFINES DOC-OUTPUT-REC
020900                                  PIC X(2598).
021000*
021100*----------- WORKING COPY OF ONE AUDIT-LOG RECORD -----------------*
021200 01  AUDIT-REC.
021300     03  AUD-AUDIT-ID             PIC X(12).
021400     03  AUD-DOC-ID               PIC X(12).
021500     03  AUD-SOURCE-FILENAME      PIC X(40).
021600     03  AUD-EXTRACTION-METHOD    PIC X(13).
021700     03  AUD-ESCALATION-REASON    PIC X(80).
021800     03  AUD-LLM-UNAVAILABLE      PIC X(01).
021900     03  AUD-CLASSIFICATION-RSLT  PIC X(20).
022000     03  AUD-CONFIDENCE-SCORE     PIC 9V9999.
022100     03  AUD-VALIDATION-OUTCOME   PIC X(07).
022200     03  AUD-VALIDATION-ERR-CNT   PIC 9(02).
022300     03  FILLER                   PIC X(04).
022400 01  AUDIT-REC-FLAT REDEFINES AUDIT-REC
022500                                  PIC X(196).
022600*
022700*----------- CALL INTERFACE TO PGMSCORE (U2/U3) -------------------*
022800 77  WS-PGM-SCORE                 PIC X(08) VALUE "PGMSCORE".
022900 01  SCR-RESULT-AREA.
023000     03  SCR-CATEGORY-SLUG        PIC X(20).
023100     03  SCR-METHOD               PIC X(13).
023200     03  SCR-CONFIDENCE           PIC 9V9999.
023300     03  SCR-MATCHED-KW-CNT       PIC 9(02).
023400     03  SCR-MATCHED-TABLE.
023500         05  SCR-MATCHED-KW OCCURS 40 TIMES
023600                                  PIC X(30).
023700     03  SCR-ESCALATION-REASON    PIC X(80).
023800     03  SCR-EXTRACTED-FLD-CNT    PIC 9(02).
023900     03  SCR-EXTRACTED-TABLE.
024000         05  SCR-EXTRACTED-FLD OCCURS 10 TIMES.
024100             07  SCR-EXTRACTED-NAME      PIC X(20).
024200             07  SCR-EXTRACTED-VALUE     PIC X(40).
024300     03  FILLER                   PIC X(04).
024400 01  SCR-RESULT-AREA-FLAT REDEFINES SCR-RESULT-AREA
024500                                  PIC X(1926).
024600*
024700*----------- RUN DATE (CLASSIC ACCEPT-FROM-DATE BREAKDOWN) --------*
024800 01  WS-RUN-DATE                  PIC 9(06) VALUE ZEROS.
024900 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
025000     05  WS-RUN-YY                PIC 9(02).
025100     05  WS-RUN-MM                PIC 9(02).
025200     05  WS-RUN-DD                PIC 9(02).
025300*
025400*----------- SUBSCRIPTS AND COUNTERS (PURE WORKING VALUES) -------*
025500 77  WS-CAT-LOADED-CNT            PIC 9(02) COMP  VALUE ZEROS.
025600 77  WS-CLR-IX                    PIC 9(02) COMP  VALUE ZEROS.
025700 77  WS-MAND-IX                   PIC 9(02) COMP  VALUE ZEROS.
025800 77  WS-FLD-IX                    PIC 9(02) COMP  VALUE ZEROS.
025900 77  WS-CAT-FOUND-IX               PIC 9(02) COMP  VALUE ZEROS.
026000 77  WS-DOT-POS                    PIC 9(02) COMP  VALUE ZEROS.
026100 77  WS-FNAME-LEN                  PIC 9(02) COMP  VALUE ZEROS.
026200 77  WS-MAND-FOUND                 PIC X           VALUE "N".
026300     88  WS-MAND-IS-FOUND                           VALUE "Y".
026400*
026500*----------- RUN CONTROL TOTALS (ALL COMP PER DPC STANDARD) ------*
026600 77  WS-DOCS-READ-CNT              PIC 9(07) COMP  VALUE ZEROS.
026700 77  WS-DOCS-PROCESSED-CNT         PIC 9(07) COMP  VALUE ZEROS.
026800 77  WS-DOCS-FAILED-CNT            PIC 9(07) COMP  VALUE ZEROS.
026900 77  WS-METHOD-DETERM-CNT          PIC 9(07) COMP  VALUE ZEROS.
027000 77  WS-METHOD-LLMFB-CNT           PIC 9(07) COMP  VALUE ZEROS.
027100 77  WS-METHOD-UNCLASS-CNT         PIC 9(07) COMP  VALUE ZEROS.
027200 77  WS-VALID-CNT                  PIC 9(07) COMP  VALUE ZEROS.
027300 77  WS-PARTIAL-CNT                PIC 9(07) COMP  VALUE ZEROS.
027400 77  WS-INVALID-CNT                PIC 9(07) COMP  VALUE ZEROS.
027500 77  WS-ESCALATIONS-CNT            PIC 9(07) COMP  VALUE ZEROS.
027600 77  WS-LLM-UNAVAIL-CNT            PIC 9(07) COMP  VALUE ZEROS.
027700*
027800*----------- VALIDATION-ERROR MESSAGE BUILD AREA ------------------*
027900 01  WS-VALID-ERR-MSG              PIC X(60)       VALUE SPACES.
028000*
028100*----------- RUN-SUMMARY REPORT LINES (ALL WITH FILLER PADS) ------*
028200 01  RPT-HEADER-1.
028300     03  FILLER                  PIC X(01) VALUE SPACE.
028400     03  FILLER                  PIC X(40)
028500                VALUE "DOCUMENT CLASSIFICATION RUN SUMMARY".
028600     03  FILLER                  PIC X(09) VALUE "RUN DATE ".
028700     03  RPT-H1-MM                PIC 99.
028800     03  FILLER                  PIC X(01) VALUE "/".
028900     03  RPT-H1-DD                PIC 99.
029000     03  FILLER                  PIC X(01) VALUE "/".
029100     03  RPT-H1-YY                PIC 99.
029200     03  FILLER                  PIC X(74) VALUE SPACES.
029300*
029400 01  RPT-HEADER-2.
029500     03  FILLER                  PIC X(01) VALUE SPACE.
029600     03  FILLER                  PIC X(12) VALUE "DOCUMENT ID".
029700     03  FILLER                  PIC X(02) VALUE SPACES.
029750     03  FILLER                  PIC X(20) VALUE "FILENAME".
029760     03  FILLER                  PIC X(02) VALUE SPACES.
029800     03  FILLER                  PIC X(20) VALUE "CATEGORY".
029900     03  FILLER                  PIC X(02) VALUE SPACES.
030000     03  FILLER                  PIC X(13) VALUE "METHOD".
030100     03  FILLER                  PIC X(02) VALUE SPACES.
030200     03  FILLER                  PIC X(06) VALUE "CONF".
030300     03  FILLER                  PIC X(02) VALUE SPACES.
030400     03  FILLER                  PIC X(07) VALUE "STATUS".
030500     03  FILLER                  PIC X(43) VALUE SPACES.
030600*
030700 01  RPT-DETAIL-LINE.
030800     03  FILLER                  PIC X(01) VALUE SPACE.
030900     03  RPT-D-DOC-ID             PIC X(12).
031000     03  FILLER                  PIC X(02) VALUE SPACES.
031050     03  RPT-D-FILENAME           PIC X(20).
031060     03  FILLER                  PIC X(02) VALUE SPACES.
031100     03  RPT-D-CATEGORY           PIC X(20).
031200     03  FILLER                  PIC X(02) VALUE SPACES.
031300     03  RPT-D-METHOD             PIC X(13).
031400     03  FILLER                  PIC X(02) VALUE SPACES.
031500     03  RPT-D-CONFIDENCE         PIC Z.9999.
031600     03  FILLER                  PIC X(02) VALUE SPACES.
031700     03  RPT-D-STATUS             PIC X(07).
031800     03  FILLER                  PIC X(43) VALUE SPACES.
031900*
032000 01  RPT-BLANK-LINE.
032100     03  FILLER                  PIC X(132) VALUE SPACES.
032200*
032300 01  RPT-TOTALS-LABEL-LINE.
032400     03  FILLER                  PIC X(01) VALUE SPACE.
032500     03  FILLER                  PIC X(40)
032600                VALUE "CONTROL TOTALS".
032700     03  FILLER                  PIC X(91) VALUE SPACES.
032800*
032900 01  RPT-TOTALS-LINE.
033000     03  FILLER                  PIC X(01) VALUE SPACE.
033100     03  RPT-T-LABEL              PIC X(40).
033200     03  RPT-T-VALUE              PIC ZZZ,ZZ9.
033300     03  FILLER                  PIC X(84) VALUE SPACES.
033400*
033500 LINKAGE SECTION.
033600*=================*
033700*    NONE - PGMCLSFY IS THE TOP-LEVEL BATCH PROGRAM.
033800*
033900******************************************************************
034000 PROCEDURE DIVISION.
034100*
034200 MAIN-PROGRAM-I.
034300*
034400     PERFORM 0100-INITIALIZE-I      THRU 0100-INITIALIZE-F
034500     PERFORM 1000-LOAD-CATEGORIES-I THRU 1000-LOAD-CATEGORIES-F.
034600*
034700     IF WS-ABORT-RUN-NO
034800        PERFORM 1500-OPEN-RUN-FILES-I  THRU 1500-OPEN-RUN-FILES-F
034900     END-IF.
035000*
035100     IF WS-ABORT-RUN-NO
035200        PERFORM 1600-READ-DOCUMENT-I   THRU 1600-READ-DOCUMENT-F
035300        PERFORM 2000-PROCESS-DOCUMENT-I
035400                              THRU 2000-PROCESS-DOCUMENT-F
035500           UNTIL WS-FIN-LECTURA
035600        PERFORM 9999-FINAL-I       THRU 9999-FINAL-F
035700     END-IF.
035800*
035900 MAIN-PROGRAM-F. STOP RUN.
036000*
036100******************************************************************
036200 0100-INITIALIZE-I.
036300*
036400     MOVE "N" TO WS-STATUS-FIN
036500     MOVE "N" TO WS-ABORT-RUN
036600     MOVE "N" TO WS-PIPELINE-ERROR
036700     MOVE ZEROS TO WS-CAT-LOADED-CNT
036800     MOVE SPACES TO CAT-TABLE-FLAT
036900     PERFORM 0110-CLEAR-CAT-CNT-I THRU 0110-CLEAR-CAT-CNT-F
037000        VARYING WS-CLR-IX FROM 1 BY 1 UNTIL WS-CLR-IX > 50.
037100     MOVE ZEROS TO WS-DOCS-READ-CNT     WS-DOCS-PROCESSED-CNT
037200                   WS-DOCS-FAILED-CNT
037300                   WS-METHOD-DETERM-CNT WS-METHOD-LLMFB-CNT
037400                   WS-METHOD-UNCLASS-CNT
037500                   WS-VALID-CNT         WS-PARTIAL-CNT
037600                   WS-INVALID-CNT
037700                   WS-ESCALATIONS-CNT   WS-LLM-UNAVAIL-CNT.
037800     ACCEPT WS-RUN-DATE FROM DATE.
037900*
038000 0100-INITIALIZE-F. EXIT.
038100*
038200******************************************************************
038300 0110-CLEAR-CAT-CNT-I.
038400*
038500     MOVE ZEROS TO WS-CAT-DOC-CNT (WS-CLR-IX).
038600*
038700 0110-CLEAR-CAT-CNT-F. EXIT.
038800*
038900******************************************************************
039000 1000-LOAD-CATEGORIES-I.
039100*
039200     OPEN INPUT CATEGORY-CONFIG.
039300     IF FS-CATCFG NOT = "00"
039400        DISPLAY "PGMCLSFY - CANNOT OPEN CATEGORY-CONFIG, STATUS "
039500                 FS-CATCFG
039600        MOVE "Y" TO WS-ABORT-RUN
039700     ELSE
039800        PERFORM 1100-READ-CATEGORY-CONFIG-I
039900                THRU 1100-READ-CATEGORY-CONFIG-F
040000        PERFORM 1150-LOAD-ONE-CATEGORY-I THRU 1150-LOAD-ONE-CATEGORY-F
040100           UNTIL WS-FIN-LECTURA
040200        CLOSE CATEGORY-CONFIG
040300        MOVE "N" TO WS-STATUS-FIN
040400        IF WS-CAT-LOADED-CNT = ZEROS
040500           DISPLAY "PGMCLSFY - NO ENABLED CATEGORIES LOADED, RUN "
040600                    "ABORTED"
040700           MOVE "Y" TO WS-ABORT-RUN
040800        END-IF
040900     END-IF.
041000*
041300 1000-LOAD-CATEGORIES-F. EXIT.
041500*
041600******************************************************************
041700*  U1 - READS ONE CATEGORY-CONFIG RECORD INTO THE NEXT FREE SLOT  *
041800*  OF CAT-TABLE.  THE SLOT IS COMMITTED (COUNT BUMPED) ONLY IN    *
041900*  1150-LOAD-ONE-CATEGORY-I IF THE ROW IS ENABLED.                  *
042000******************************************************************
042100 1100-READ-CATEGORY-CONFIG-I.
042200*
042300     READ CATEGORY-CONFIG INTO CAT-TABLE-ENTRY (WS-CAT-LOADED-CNT + 1)
042400        AT END
042500           MOVE "Y" TO WS-STATUS-FIN
042600     END-READ.
042700*
042800 1100-READ-CATEGORY-CONFIG-F. EXIT.
042900*
043000******************************************************************
043100 1150-LOAD-ONE-CATEGORY-I.
043200*
043300     IF CAT-ENABLED-FLAG (WS-CAT-LOADED-CNT + 1) = "Y"
043400        AND WS-CAT-LOADED-CNT < 50
043500        ADD 1 TO WS-CAT-LOADED-CNT
043600     END-IF.
043700*
043750*    TABLE IS FULL AT 50 ENTRIES -- STOP READING, DO NOT TARGET
043760*    SUBSCRIPT 51 ON THE NEXT READ.  REMAINING ROWS IN THE          TK1022
043770*    CATEGORY-CONFIG FILE ARE LEFT UNREAD AND UNLOADED.             TK1022
043800     IF WS-CAT-LOADED-CNT = 50
043810        MOVE "Y" TO WS-STATUS-FIN
043820     ELSE
043830        PERFORM 1100-READ-CATEGORY-CONFIG-I
043840                THRU 1100-READ-CATEGORY-CONFIG-F
043850     END-IF.
044000*
044100 1150-LOAD-ONE-CATEGORY-F. EXIT.
044200*
044300******************************************************************
044400 1500-OPEN-RUN-FILES-I.
044500*
044600     OPEN INPUT  DOCUMENT-INPUT.
044700     IF FS-DOCIN NOT = "00"
044800        DISPLAY "PGMCLSFY - CANNOT OPEN DOCUMENT-INPUT, STATUS "
044900                 FS-DOCIN
045000        MOVE "Y" TO WS-ABORT-RUN
045100     ELSE
045200        OPEN OUTPUT EXTRACTED-OUTPUT
045300        IF FS-DOCOUT NOT = "00"
045400           DISPLAY "PGMCLSFY - CANNOT OPEN EXTRACTED-OUTPUT, STATUS "
045500                    FS-DOCOUT
045600           MOVE "Y" TO WS-ABORT-RUN
045700        ELSE
045800           OPEN EXTEND AUDIT-LOG
045900           IF FS-AUDIT NOT = "00"
046000              DISPLAY "PGMCLSFY - CANNOT OPEN AUDIT-LOG, STATUS "
046100                       FS-AUDIT
046200              MOVE "Y" TO WS-ABORT-RUN
046300           ELSE
046400              OPEN OUTPUT RUN-SUMMARY
046500              IF FS-RUNSUM NOT = "00"
046600                 DISPLAY "PGMCLSFY - CANNOT OPEN RUN-SUMMARY, STATUS "
046700                          FS-RUNSUM
046800                 MOVE "Y" TO WS-ABORT-RUN
046900              ELSE
047000                 PERFORM 1700-PRINT-REPORT-HEADER-I
047100                         THRU 1700-PRINT-REPORT-HEADER-F
047200                 MOVE "N" TO WS-STATUS-FIN
047300              END-IF
047400           END-IF
047500        END-IF
047600     END-IF.
047700*
048100 1500-OPEN-RUN-FILES-F. EXIT.
048200*
048300******************************************************************
048400 1600-READ-DOCUMENT-I.
048500*
048600     READ DOCUMENT-INPUT INTO DOC-INPUT-REC
048700        AT END
048800           MOVE "Y" TO WS-STATUS-FIN
048900     END-READ.
049000*
049100     IF WS-NO-FIN-LECTURA
049200        ADD 1 TO WS-DOCS-READ-CNT
049300     END-IF.
049400*
049500 1600-READ-DOCUMENT-F. EXIT.
049600*
049700******************************************************************
049800 1700-PRINT-REPORT-HEADER-I.
049900*
050000     MOVE WS-RUN-MM TO RPT-H1-MM.
050100     MOVE WS-RUN-DD TO RPT-H1-DD.
050200     MOVE WS-RUN-YY TO RPT-H1-YY.
050300     WRITE REG-RUN-SUMMARY FROM RPT-HEADER-1 AFTER PAGE.
050400     WRITE REG-RUN-SUMMARY FROM RPT-BLANK-LINE AFTER ADVANCING 1.
050500     WRITE REG-RUN-SUMMARY FROM RPT-HEADER-2  AFTER ADVANCING 1.
050600*
050700 1700-PRINT-REPORT-HEADER-F. EXIT.
050800*
050900******************************************************************
051000*  U4 - ONE PASS OF THE DOCUMENT PIPELINE: METADATA, CLASSIFY,   *
051100*  VALIDATE, AUDIT, OUTPUT, ACCUMULATE, THEN READ THE NEXT ONE.  *
051200******************************************************************
051300 2000-PROCESS-DOCUMENT-I.
051400*
051500     MOVE "N" TO WS-PIPELINE-ERROR.
051600     PERFORM 2300-DERIVE-METADATA-I  THRU 2300-DERIVE-METADATA-F.
051700     PERFORM 2350-CLASSIFY-DOCUMENT-I THRU 2350-CLASSIFY-DOCUMENT-F.
051800     PERFORM 2400-VALIDATE-DOCUMENT-I THRU 2400-VALIDATE-DOCUMENT-F.
051900     PERFORM 2500-WRITE-AUDIT-I      THRU 2500-WRITE-AUDIT-F.
052000     PERFORM 2600-WRITE-OUTPUT-I     THRU 2600-WRITE-OUTPUT-F.
052100     PERFORM 2700-PRINT-DETAIL-LINE-I THRU 2700-PRINT-DETAIL-LINE-F.
052200     PERFORM 2800-ACCUMULATE-TOTALS-I THRU 2800-ACCUMULATE-TOTALS-F.
052300     PERFORM 1600-READ-DOCUMENT-I    THRU 1600-READ-DOCUMENT-F.
052400*
052500 2000-PROCESS-DOCUMENT-F. EXIT.
052600*
052700******************************************************************
052800*  U8 - FILE-EXTENSION (LOWER CASE) AND DOC-TYPE-CODE FROM THE   *
052900*  SOURCE FILENAME.  FILE-SIZE-BYTES IS A STRAIGHT CARRY-THROUGH.*
053000******************************************************************
053100 2300-DERIVE-METADATA-I.
053200*
053300     MOVE DOC-ID                TO DOUT-DOC-ID.
053400     MOVE DOC-SOURCE-FILENAME   TO DOUT-SOURCE-FILENAME.
053500     MOVE SPACES                TO DOUT-FILE-EXTENSION
053600                                    DOUT-DOC-TYPE-CODE.
053700*
053800     MOVE ZEROS TO WS-FNAME-LEN WS-DOT-POS.
053900     PERFORM 2310-FIND-FNAME-LEN-I THRU 2310-FIND-FNAME-LEN-F.
054000     PERFORM 2320-FIND-DOT-POS-I  THRU 2320-FIND-DOT-POS-F.
054100*
054200     IF WS-DOT-POS > ZEROS AND WS-DOT-POS < WS-FNAME-LEN
054300        MOVE DOC-SOURCE-FILENAME (WS-DOT-POS + 1 : WS-FNAME-LEN -
054400             WS-DOT-POS) TO DOUT-FILE-EXTENSION
054500        INSPECT DOUT-FILE-EXTENSION
054600           CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054700                   TO "abcdefghijklmnopqrstuvwxyz"
054800     END-IF.
054900*
055000     PERFORM 2330-MAP-DOC-TYPE-I THRU 2330-MAP-DOC-TYPE-F.
055100*
055200 2300-DERIVE-METADATA-F. EXIT.
055300*
055400******************************************************************
055500 2310-FIND-FNAME-LEN-I.
055600*
055700     PERFORM 2311-LEN-STEP-I THRU 2311-LEN-STEP-F
055800        VARYING WS-FNAME-LEN FROM 40 BY -1
055900           UNTIL WS-FNAME-LEN = ZEROS
056000              OR DOC-SOURCE-FILENAME (WS-FNAME-LEN : 1)
056100                    NOT = " ".
056200*
056300 2310-FIND-FNAME-LEN-F. EXIT.
056400*
056500 2311-LEN-STEP-I. CONTINUE.
056600 2311-LEN-STEP-F. EXIT.
056700*
056800******************************************************************
056900 2320-FIND-DOT-POS-I.
057000*
057100     PERFORM 2321-DOT-STEP-I THRU 2321-DOT-STEP-F
057200        VARYING WS-DOT-POS FROM WS-FNAME-LEN BY -1
057300           UNTIL WS-DOT-POS = ZEROS
057400              OR DOC-SOURCE-FILENAME (WS-DOT-POS : 1) = ".".
057500*
057600 2320-FIND-DOT-POS-F. EXIT.
057700*
057800 2321-DOT-STEP-I. CONTINUE.
057900 2321-DOT-STEP-F. EXIT.
058000*
058100******************************************************************
058200 2330-MAP-DOC-TYPE-I.
058300*
058400     IF DOUT-FILE-EXTENSION = "pdf   "
058500        MOVE "PDF "  TO DOUT-DOC-TYPE-CODE
058600     ELSE
058700     IF DOUT-FILE-EXTENSION = "docx  "
058800        MOVE "DOCX" TO DOUT-DOC-TYPE-CODE
058900     ELSE
059000     IF DOUT-FILE-EXTENSION = "pptx  "
059100        MOVE "PPTX" TO DOUT-DOC-TYPE-CODE
059200     ELSE
059300     IF DOUT-FILE-EXTENSION = "png   " OR
059400        DOUT-FILE-EXTENSION = "jpg   " OR
059500        DOUT-FILE-EXTENSION = "jpeg  " OR
059600        DOUT-FILE-EXTENSION = "tif   " OR
059700        DOUT-FILE-EXTENSION = "tiff  "
059800        MOVE "IMG "  TO DOUT-DOC-TYPE-CODE
059900     ELSE
060000        MOVE "OTHR" TO DOUT-DOC-TYPE-CODE
060100     END-IF END-IF END-IF END-IF.
060200*
060300 2330-MAP-DOC-TYPE-F. EXIT.
060400*
060500******************************************************************
060600*  U2/U3 - CLASSIFICATION.  IF THE DOCUMENT CARRIES NO TEXT THE  *
060700*  PIPELINE FAILS HERE AND PGMSCORE IS NEVER CALLED; LLM-        *
060800*  UNAVAILABLE STAYS "N" ON THAT PATH BECAUSE NO ESCALATION WAS  *
060900*  ACTUALLY RAISED.                                              *
061000******************************************************************
061100 2350-CLASSIFY-DOCUMENT-I.
061200*
061300     MOVE SPACES TO SCR-RESULT-AREA-FLAT.
061400     MOVE ZEROS  TO SCR-CONFIDENCE SCR-MATCHED-KW-CNT
061500                     SCR-EXTRACTED-FLD-CNT.
061600*
061700     IF DOC-TEXT-LEN = ZEROS
061800        MOVE "Y" TO WS-PIPELINE-ERROR
062000        MOVE "unclassified"                   TO DOUT-CATEGORY
062100        MOVE "unclassified"                   TO DOUT-CLASS-METHOD
062200        MOVE ZEROS                             TO DOUT-CLASS-CONFIDENCE
062300        MOVE ZEROS                             TO DOUT-MATCHED-KW-CNT
062400        MOVE SPACES                            TO DOUT-MATCHED-TABLE
062500        MOVE "no text available for classification"
062600                                                TO DOUT-ESCALATION-REASON
062700        MOVE "N"                               TO DOUT-LLM-UNAVAILABLE
062800        MOVE ZEROS                             TO DOUT-EXTRACTED-FLD-CNT
062900        MOVE SPACES                            TO DOUT-EXTRACTED-TABLE
063000     ELSE
063100        CALL WS-PGM-SCORE USING CAT-TABLE WS-CAT-LOADED-CNT
063200              DOC-TEXT DOC-TEXT-LEN SCR-RESULT-AREA
063300        MOVE SCR-CATEGORY-SLUG     TO DOUT-CATEGORY
063400        MOVE SCR-METHOD            TO DOUT-CLASS-METHOD
063500        MOVE SCR-CONFIDENCE        TO DOUT-CLASS-CONFIDENCE
063600        MOVE SCR-MATCHED-KW-CNT    TO DOUT-MATCHED-KW-CNT
063700        MOVE SCR-MATCHED-TABLE     TO DOUT-MATCHED-TABLE
063800        MOVE SCR-ESCALATION-REASON TO DOUT-ESCALATION-REASON
063900        MOVE SCR-EXTRACTED-FLD-CNT TO DOUT-EXTRACTED-FLD-CNT
064000        MOVE SCR-EXTRACTED-TABLE   TO DOUT-EXTRACTED-TABLE
064100        IF SCR-METHOD = "unclassified"
064200           MOVE "Y" TO DOUT-LLM-UNAVAILABLE
064300        ELSE
064400           MOVE "N" TO DOUT-LLM-UNAVAILABLE
064500        END-IF
064600     END-IF.
064700*
064800 2350-CLASSIFY-DOCUMENT-F. EXIT.
064900*
065000******************************************************************
065100*  U5 - VALIDATION.  THREE-WAY BRANCH: PIPELINE FAILURE, THEN    *
065200*  UNCLASSIFIED (PASS-THROUGH), THEN MANDATORY-FIELD CHECK.      *
065300******************************************************************
065400 2400-VALIDATE-DOCUMENT-I.
065500*
065600     MOVE ZEROS  TO DOUT-VALIDATION-ERR-CNT.
065700     MOVE SPACES TO DOUT-VALIDATION-TABLE.
065800*
065900     IF WS-PIPELINE-IS-ERROR
066000        MOVE "invalid" TO DOUT-VALIDATION-STATUS
066100        ADD 1 TO DOUT-VALIDATION-ERR-CNT
066200        MOVE DOUT-ESCALATION-REASON
066300                TO DOUT-VALIDATION-ERROR (DOUT-VALIDATION-ERR-CNT)
066400     ELSE
066500     IF DOUT-CATEGORY = "unclassified"
066600        MOVE "valid" TO DOUT-VALIDATION-STATUS
066700     ELSE
066800        PERFORM 2410-FIND-CATEGORY-ROW-I
066900                THRU 2410-FIND-CATEGORY-ROW-F
067000        PERFORM 2420-CHECK-MANDATORY-I THRU 2420-CHECK-MANDATORY-F
067100           VARYING WS-MAND-IX FROM 1 BY 1
067200              UNTIL WS-MAND-IX > CAT-MANDATORY-CNT (WS-CAT-FOUND-IX)
067300        IF DOUT-VALIDATION-ERR-CNT = ZEROS
067400           MOVE "valid"   TO DOUT-VALIDATION-STATUS
067500        ELSE
067600           MOVE "partial" TO DOUT-VALIDATION-STATUS
067700        END-IF
067800     END-IF END-IF.
067900*
068000 2400-VALIDATE-DOCUMENT-F. EXIT.
068100*
068200******************************************************************
068300 2410-FIND-CATEGORY-ROW-I.
068400*
068500     MOVE 1 TO WS-CAT-FOUND-IX.
068600     PERFORM 2411-ROW-STEP-I THRU 2411-ROW-STEP-F
068700        VARYING WS-CAT-FOUND-IX FROM 1 BY 1
068800           UNTIL WS-CAT-FOUND-IX > WS-CAT-LOADED-CNT
068900              OR CAT-SLUG (WS-CAT-FOUND-IX) = DOUT-CATEGORY.
069000*
069100 2410-FIND-CATEGORY-ROW-F. EXIT.
069200*
069300 2411-ROW-STEP-I. CONTINUE.
069400 2411-ROW-STEP-F. EXIT.
069500*
069600******************************************************************
069700 2420-CHECK-MANDATORY-I.
069800*
069900     MOVE "N" TO WS-MAND-FOUND.
070000     PERFORM 2430-SCAN-EXTRACTED-I THRU 2430-SCAN-EXTRACTED-F
070100        VARYING WS-FLD-IX FROM 1 BY 1
070200           UNTIL WS-FLD-IX > DOUT-EXTRACTED-FLD-CNT
070300              OR WS-MAND-IS-FOUND.
070400*
070500     IF WS-MAND-IS-FOUND
070600        CONTINUE
070700     ELSE
070800        ADD 1 TO DOUT-VALIDATION-ERR-CNT
070900        MOVE SPACES TO WS-VALID-ERR-MSG
071000        STRING "missing mandatory field: "    DELIMITED BY SIZE
071100              CAT-MANDATORY-FIELD(WS-CAT-FOUND-IX, WS-MAND-IX)
071200                                               DELIMITED BY SPACE
071300           INTO WS-VALID-ERR-MSG
071400        MOVE WS-VALID-ERR-MSG
071500                TO DOUT-VALIDATION-ERROR (DOUT-VALIDATION-ERR-CNT)
071600     END-IF.
071700*
071800 2420-CHECK-MANDATORY-F. EXIT.
071900*
072000******************************************************************
072100 2430-SCAN-EXTRACTED-I.
072200*
072300     IF DOUT-EXTRACTED-NAME (WS-FLD-IX) =
072400           CAT-MANDATORY-FIELD(WS-CAT-FOUND-IX, WS-MAND-IX)
072500        MOVE "Y" TO WS-MAND-FOUND
072600     END-IF.
072700*
072800 2430-SCAN-EXTRACTED-F. EXIT.
072900*
073000******************************************************************
073100*  U6 - AUDIT.  WRITTEN FOR EVERY DOCUMENT, INCLUDING PIPELINE    *
073200*  FAILURES.  OUTCOME IS A DIRECT MAP OFF VALIDATION-STATUS.      *
073300******************************************************************
073400 2500-WRITE-AUDIT-I.
073500*
073600     MOVE SPACES TO AUDIT-REC-FLAT.
073700     MOVE DOUT-DOC-ID              TO AUD-AUDIT-ID.
073800     MOVE DOUT-DOC-ID              TO AUD-DOC-ID.
073900     MOVE DOUT-SOURCE-FILENAME     TO AUD-SOURCE-FILENAME.
074000     MOVE DOUT-CLASS-METHOD        TO AUD-EXTRACTION-METHOD.
074100     MOVE DOUT-ESCALATION-REASON   TO AUD-ESCALATION-REASON.
074200     MOVE DOUT-LLM-UNAVAILABLE     TO AUD-LLM-UNAVAILABLE.
074300     MOVE DOUT-CATEGORY            TO AUD-CLASSIFICATION-RSLT.
074400     MOVE DOUT-CLASS-CONFIDENCE    TO AUD-CONFIDENCE-SCORE.
074500     MOVE DOUT-VALIDATION-STATUS   TO AUD-VALIDATION-OUTCOME.
074600     MOVE DOUT-VALIDATION-ERR-CNT  TO AUD-VALIDATION-ERR-CNT.
074700*
074800     EVALUATE DOUT-VALIDATION-STATUS
074900        WHEN "valid"    MOVE "passed"  TO AUD-VALIDATION-OUTCOME
075000        WHEN "partial"  MOVE "partial" TO AUD-VALIDATION-OUTCOME
075100        WHEN "invalid"  MOVE "failed"  TO AUD-VALIDATION-OUTCOME
075200     END-EVALUATE.
075300*
075400     WRITE REG-AUDIT-LOG FROM AUDIT-REC-FLAT.
075500     IF FS-AUDIT NOT = "00"
075600        DISPLAY "PGMCLSFY - AUDIT-LOG WRITE ERROR, STATUS "
075700                 FS-AUDIT " DOC-ID " DOUT-DOC-ID
075800     END-IF.
075900*
076000 2500-WRITE-AUDIT-F. EXIT.
076100*
076200******************************************************************
076300 2600-WRITE-OUTPUT-I.
076400*
076500     WRITE REG-EXTRACTED-OUTPUT FROM DOC-OUTPUT-REC-FLAT.
076600     IF FS-DOCOUT NOT = "00"
076700        DISPLAY "PGMCLSFY - EXTRACTED-OUTPUT WRITE ERROR, STATUS "
076800                 FS-DOCOUT " DOC-ID " DOUT-DOC-ID
076900     END-IF.
077000*
077100 2600-WRITE-OUTPUT-F. EXIT.
077200*
077300******************************************************************
077400*  U9 - ONE DETAIL LINE PER DOCUMENT PROCESSED.                   *
077500******************************************************************
077600 2700-PRINT-DETAIL-LINE-I.
077700*
077800     MOVE DOUT-DOC-ID           TO RPT-D-DOC-ID.
077850*    DOUT-SOURCE-FILENAME IS 40 BYTES, RPT-D-FILENAME IS 20 --
077860*    MOVE TRUNCATES ON THE RIGHT, KEEPING THE LEADING 20 BYTES.
077870     MOVE DOUT-SOURCE-FILENAME  TO RPT-D-FILENAME.
077900     MOVE DOUT-CATEGORY         TO RPT-D-CATEGORY.
078000     MOVE DOUT-CLASS-METHOD     TO RPT-D-METHOD.
078100     MOVE DOUT-CLASS-CONFIDENCE TO RPT-D-CONFIDENCE.
078200     MOVE DOUT-VALIDATION-STATUS TO RPT-D-STATUS.
078300     WRITE REG-RUN-SUMMARY FROM RPT-DETAIL-LINE AFTER ADVANCING 1.
078400*
078500 2700-PRINT-DETAIL-LINE-F. EXIT.
078600*
078700******************************************************************
078800*  ACCUMULATES THE CONTROL TOTALS PRINTED AT 9999-FINAL-I.          *
078900******************************************************************
079000 2800-ACCUMULATE-TOTALS-I.
079100*
079200     IF WS-PIPELINE-IS-ERROR
079300        ADD 1 TO WS-DOCS-FAILED-CNT
079400     END-IF.
079500     ADD 1 TO WS-DOCS-PROCESSED-CNT.
079600*
079700     EVALUATE DOUT-CLASS-METHOD
079800        WHEN "deterministic"  ADD 1 TO WS-METHOD-DETERM-CNT
079900        WHEN "llm_fallback"   ADD 1 TO WS-METHOD-LLMFB-CNT
080000        WHEN "unclassified"   ADD 1 TO WS-METHOD-UNCLASS-CNT
080100     END-EVALUATE.
080200*
080300     EVALUATE DOUT-VALIDATION-STATUS
080400        WHEN "valid"    ADD 1 TO WS-VALID-CNT
080500        WHEN "partial"  ADD 1 TO WS-PARTIAL-CNT
080600        WHEN "invalid"  ADD 1 TO WS-INVALID-CNT
080700     END-EVALUATE.
080800*
080900     IF DOUT-CLASS-METHOD = "unclassified" AND WS-PIPELINE-NO-ERROR
081000        ADD 1 TO WS-ESCALATIONS-CNT
081100     END-IF.
081200*
081300     IF DOUT-LLM-UNAVAILABLE = "Y"
081400        ADD 1 TO WS-LLM-UNAVAIL-CNT
081500     END-IF.
081600*
081700     PERFORM 2410-FIND-CATEGORY-ROW-I THRU 2410-FIND-CATEGORY-ROW-F.
081800     IF WS-CAT-FOUND-IX <= WS-CAT-LOADED-CNT
081900        ADD 1 TO WS-CAT-DOC-CNT (WS-CAT-FOUND-IX)
082000     END-IF.
082100*
082200 2800-ACCUMULATE-TOTALS-F. EXIT.
082300*
082400******************************************************************
082500*  PRINTS CONTROL TOTALS AND CLOSES ALL FILES AT END OF RUN.      *
082600******************************************************************
082700 9999-FINAL-I.
082800*
082900     WRITE REG-RUN-SUMMARY FROM RPT-BLANK-LINE AFTER ADVANCING 1.
083000     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LABEL-LINE
083100             AFTER ADVANCING 1.
083200*
083300     MOVE "DOCUMENTS READ"              TO RPT-T-LABEL.
083400     MOVE WS-DOCS-READ-CNT              TO RPT-T-VALUE.
083500     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
083600*
083700     MOVE "DOCUMENTS PROCESSED"         TO RPT-T-LABEL.
083800     MOVE WS-DOCS-PROCESSED-CNT         TO RPT-T-VALUE.
083900     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
084000*
084100     MOVE "DOCUMENTS FAILED (PIPELINE ERROR)" TO RPT-T-LABEL.
084200     MOVE WS-DOCS-FAILED-CNT            TO RPT-T-VALUE.
084300     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
084400*
084500     MOVE "METHOD - DETERMINISTIC"      TO RPT-T-LABEL.
084600     MOVE WS-METHOD-DETERM-CNT          TO RPT-T-VALUE.
084700     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
084800*
084900     MOVE "METHOD - LLM FALLBACK"       TO RPT-T-LABEL.
085000     MOVE WS-METHOD-LLMFB-CNT           TO RPT-T-VALUE.
085100     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
085200*
085300     MOVE "METHOD - UNCLASSIFIED"       TO RPT-T-LABEL.
085400     MOVE WS-METHOD-UNCLASS-CNT         TO RPT-T-VALUE.
085500     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
085600*
085700     MOVE "VALIDATION - VALID"          TO RPT-T-LABEL.
085800     MOVE WS-VALID-CNT                  TO RPT-T-VALUE.
085900     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
086000*
086100     MOVE "VALIDATION - PARTIAL"        TO RPT-T-LABEL.
086200     MOVE WS-PARTIAL-CNT                TO RPT-T-VALUE.
086300     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
086400*
086500     MOVE "VALIDATION - INVALID"        TO RPT-T-LABEL.
086600     MOVE WS-INVALID-CNT                TO RPT-T-VALUE.
086700     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
086800*
086900     MOVE "ESCALATIONS RAISED"          TO RPT-T-LABEL.
087000     MOVE WS-ESCALATIONS-CNT            TO RPT-T-VALUE.
087100     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
087200*
087300     MOVE "ESCALATIONS - SERVICE UNAVAILABLE" TO RPT-T-LABEL.
087400     MOVE WS-LLM-UNAVAIL-CNT            TO RPT-T-VALUE.
087500     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
087600*
087700     WRITE REG-RUN-SUMMARY FROM RPT-BLANK-LINE AFTER ADVANCING 1.
087800     MOVE "DOCUMENTS PER CATEGORY" TO RPT-T-LABEL.
087900     MOVE SPACES TO RPT-T-VALUE.
088000     WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE AFTER ADVANCING 1.
088100*
088200     PERFORM 9100-PRINT-CATEGORY-TOTAL-I THRU 9100-PRINT-CATEGORY-TOTAL-F
088300        VARYING CAT-IDX FROM 1 BY 1 UNTIL CAT-IDX > WS-CAT-LOADED-CNT.
088400*
088500     CLOSE DOCUMENT-INPUT EXTRACTED-OUTPUT AUDIT-LOG RUN-SUMMARY.
088600*
088700 9999-FINAL-F. EXIT.
088800*
088900******************************************************************
089000*  PRINTS ONE LINE PER CATEGORY THAT ACTUALLY MATCHED AT LEAST     *
089100*  ONE DOCUMENT THIS RUN (ZERO-COUNT CATEGORIES ARE SUPPRESSED).   *
089200******************************************************************
089300 9100-PRINT-CATEGORY-TOTAL-I.
089400*
089500     IF WS-CAT-DOC-CNT (CAT-IDX) > ZEROS
089600        MOVE CAT-DISPLAY-NAME (CAT-IDX) TO RPT-T-LABEL
089700        MOVE WS-CAT-DOC-CNT (CAT-IDX)   TO RPT-T-VALUE
089800        WRITE REG-RUN-SUMMARY FROM RPT-TOTALS-LINE
089900                AFTER ADVANCING 1
090000     END-IF.
090100*
090200 9100-PRINT-CATEGORY-TOTAL-F. EXIT.